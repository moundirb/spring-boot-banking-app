000100*ACCOUNT MAINTENANCE TRANSACTION LAYOUT FOR TRANFILE                      
000200*ONE TRANSACTION PER LINE-SEQUENTIAL RECORD, SUBMITTED ORDER, NO S        
000300 01  USER-REQUEST.                                                        
000400     05  REQ-TRAN-CODE               PIC X(1).                            
000500         88  REQ-IS-CREATE                VALUE 'C'.                      
000600         88  REQ-IS-INQUIRE                VALUE 'I'.                     
000700         88  REQ-IS-FULL-UPDATE            VALUE 'U'.                     
000800         88  REQ-IS-PARTIAL-UPDATE         VALUE 'P'.                     
000900         88  REQ-IS-DELETE                 VALUE 'D'.                     
001000     05  REQ-ACCOUNT-NUMBER          PIC X(10).                           
001100*BLANK ON CREATE -- ENGINE ASSIGNS THE NUMBER, SEE ACM2000 3130           
001200     05  REQ-ACCT-NO-R REDEFINES REQ-ACCOUNT-NUMBER.                      
001300         10  REQ-ACCT-YEAR           PIC 9(4).                            
001400         10  REQ-ACCT-SEQ            PIC 9(6).                            
001500     05  REQ-FIRSTNAME               PIC X(20).                           
001600     05  REQ-LASTNAME                PIC X(20).                           
001700     05  REQ-OTHERNAME               PIC X(20).                           
001800     05  REQ-GENDER                  PIC X(1).                            
001900     05  REQ-ADDRESS                 PIC X(40).                           
002000     05  REQ-STATE-OF-ORIGIN         PIC X(20).                           
002100     05  REQ-EMAIL                   PIC X(40).                           
002200     05  REQ-PHONE-NUMBER            PIC X(15).                           
002300     05  REQ-ALT-PHONE-NUMBER        PIC X(15).                           
002400*A FIELD LEFT ALL-BLANK ON A 'P' REQUEST MEANS LEAVE STORED VALUE         
002500     05  FILLER                      PIC X(8).                            
