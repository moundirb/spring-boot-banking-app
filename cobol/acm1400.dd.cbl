000100*NOTIFICATION LAYOUT FOR NOTEFILE                                         
000200*STANDS IN FOR THE ACCOUNT-OPENED EMAIL -- NO SMTP SEND IN THIS SH        
000300 01  NOTE-RECORD.                                                         
000400     05  NOTE-RECIPIENT              PIC X(40).                           
000500     05  NOTE-SUBJECT                PIC X(40).                           
000600         88  NOTE-SUBJECT-ACCT-OPENED                                     
000700                       VALUE 'Account Created Successfully'.              
000800     05  NOTE-ACCOUNT-NUMBER         PIC X(10).                           
000900     05  NOTE-ACCT-NO-R REDEFINES NOTE-ACCOUNT-NUMBER.                    
001000         10  NOTE-ACCT-YEAR          PIC 9(4).                            
001100         10  NOTE-ACCT-SEQ           PIC 9(6).                            
001200*BODY NAME HAS NO SPACES BETWEEN FIRST/LAST/OTHER -- QUIRK CARRIED        
001300*FORWARD FROM THE OLD WEB TIER, DO NOT "FIX" WITHOUT A TICKET             
001400     05  NOTE-BODY                   PIC X(80).                           
001500     05  FILLER                      PIC X(10).                           
