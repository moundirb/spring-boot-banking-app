000100*IN-CORE ACCOUNT NUMBER INDEX FOR MASTFILE                                
000200*MASTFILE IS ORGANIZATION RELATIVE -- THIS SHOP'S COMPILER HAS NO         
000300*ISAM SUPPORT, SO THE ACCOUNT-NUMBER/EMAIL LOOKUP IS REBUILT INTO         
000400*THIS TABLE EVERY TIME ACM2000 OPENS THE MASTER FILE                      
000500 01  ACM-INDEX-TABLE.                                                     
000600     05  IDX-ENTRY-COUNT             PIC 9(5)   COMP.                     
000700     05  IDX-HIGH-RELATIVE-NO        PIC 9(5)   COMP.                     
000800     05  IDX-SUB                     PIC S9(5)  COMP.                     
000900     05  IDX-FOUND-SW                PIC X(1).                            
001000         88  IDX-FOUND                    VALUE 'Y'.                      
001100         88  IDX-NOT-FOUND                VALUE 'N'.                      
001200     05  FILLER                      PIC X(4).                            
001300     05  IDX-ENTRY OCCURS 9999 TIMES.                                     
001400         10  IDX-ACCOUNT-NUMBER      PIC X(10).                           
001500         10  IDX-EMAIL               PIC X(40).                           
001600         10  IDX-RELATIVE-NO         PIC 9(5)   COMP.                     
001700         10  IDX-SLOT-STATUS         PIC X(1).                            
001800             88  IDX-SLOT-IN-USE           VALUE 'U'.                     
001900             88  IDX-SLOT-AVAILABLE        VALUE 'A'.                     
002000         10  FILLER                  PIC X(4).                            
