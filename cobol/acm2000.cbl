000100*****************************************************************         
000200*PROGRAM:       ACM2000                                                   
000300*TITLE:         ACCOUNT MAINTENANCE ENGINE                                
000400*DESCRIPTION:   READS ONE ACCOUNT TRANSACTION AT A TIME FROM              
000500*               TRANFILE AND APPLIES IT AGAINST THE ACCOUNT MASTER        
000600*               (MASTFILE) -- CREATE, INQUIRE, FULL/PARTIAL               
000700*               UPDATE, DELETE.  WRITES ONE CODED RESPONSE TO             
000800*               RESPFILE PER TRANSACTION, PLUS ONE NOTIFICATION           
000900*               RECORD TO NOTEFILE ON A SUCCESSFUL CREATE.                
001000*****************************************************************         
001100*CHANGE LOG                                                               
001200*DATE      BY   REQUEST    DESCRIPTION                                    
001300*--------  ---  ---------  -------------------------------------          
001400*03/14/88  RTC  ACM-0001   ORIGINAL PROGRAM -- CREATE/INQUIRE,            
001500*                          PER BRANCH OPS REQUEST FOR ON-LINE             
001600*                          ACCOUNT OPENING SUPPORT                        
001700*05/02/88  RTC  ACM-0006   ADDED FULL UPDATE (TRAN CODE 'U')              
001800*11/19/88  JKH  ACM-0013   ADDED DELETE (TRAN CODE 'D'), ACCOUNT          
001900*                          REMOVED UNCONDITIONALLY, NO BAL CHECK          
002000*06/06/89  JKH  ACM-0021   ADDED PARTIAL UPDATE (CODE 'P') FOR            
002100*                          BRANCHES WANTING TO CHANGE A FEW FIELDS        
002200*                          AT A TIME -- BLANK REQUEST FIELD MEANS         
002300*                          LEAVE THE STORED VALUE ALONE                   
002400*02/27/90  RTC  ACM-0029   ACCOUNT NUMBER NOW YEAR + 6 DIGITS             
002500*                          SUFFIX, REPLACES OLD SEQUENTIAL SCHEME         
002600*09/18/91  DPL  ACM-0037   NOTIFICATION RECORD ADDED ON SUCCESSFUL        
002700*                          CREATE FOR THE NEW-ACCOUNTS DESK               
002800*04/02/93  DPL  ACM-0044   MASTFILE CONVERTED FROM SEQUENTIAL TO          
002900*                          RELATIVE, IN-CORE INDEX ADDED (ACM1150)        
003000*                          BECAUSE THIS COMPILER HAS NO ISAM              
003100*01/09/95  RTC  ACM-0058   DUPLICATE-EMAIL CHECK ADDED ON CREATE          
003200*                          PER COMPLIANCE REQUEST -- SEE 3110             
003300*08/23/96  JKH  ACM-0067   CLEANUP -- RESPONSE CODE/MESSAGE TABLE         
003400*                          MOVED INTO ACM1300 AS 88-LEVELS                
003500*10/02/98  DPL  ACM-0079   Y2K REMEDIATION -- USR-ACCT-YEAR AND           
003600*                          ALL DATE-STAMP FIELDS ARE 4-DIGIT,             
003700*                          NO 2-DIGIT YEAR WINDOWING IN THIS RUN          
003800*02/11/99  DPL  ACM-0081   Y2K REGRESSION RUN SIGNED OFF, NO              
003900*                          FURTHER CHANGES NEEDED FOR ROLLOVER            
004000*07/14/00  JKH  ACM-0088   UPSI-0 SWITCH ADDED TO SUPPRESS CONSOLE        
004100*                          TRACE ON HIGH-VOLUME OVERNIGHT RUNS            
004200*11/30/04  RTC  ACM-0102   ACCOUNT NAME BUILD MOVED TO SHARED             
004300*                          PARAGRAPH 2800, WAS DUPLICATED 3 WAYS          
004400*03/08/09  JKH  ACM-0114   ADDED GENDER 88-LEVELS TO ACM1100 FOR          
004500*                          BRANCH REPORTING, NO LOGIC CHANGE HERE         
004600*****************************************************************         
004700 IDENTIFICATION DIVISION.                                                 
004800 PROGRAM-ID.                 ACM2000.                                     
004900 AUTHOR.                     RTC.                                         
005000 INSTALLATION.                DATA PROCESSING SERVICES DIVISION.          
005100 DATE-WRITTEN.                03/14/88.                                   
005200 DATE-COMPILED.                                                           
005300 SECURITY.                    COMPANY CONFIDENTIAL -- PRODUCTION.         
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600*----------------------------------------------------------------         
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     CONSOLE IS CRT                                                       
006000     UPSI-0 ON STATUS IS TRACE-SUPPRESSED                                 
006100     UPSI-0 OFF STATUS IS TRACE-ENABLED.                                  
006200*----------------------------------------------------------------         
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*   /users/public/tran750.dat                                             
006600     SELECT TRANFILE    ASSIGN TO TRANFILE                                
006700                         ORGANIZATION RECORD SEQUENTIAL                   
006800                         FILE STATUS IS WS-TRANFILE-STATUS.               
006900     SELECT MASTFILE    ASSIGN TO MASTFILE                                
007000                         ORGANIZATION IS RELATIVE                         
007100                         ACCESS MODE IS DYNAMIC                           
007200                         RELATIVE KEY IS WS-MAST-RELNO                    
007300                         FILE STATUS IS WS-MASTFILE-STATUS.               
007400*   /users/public/out/resp750.dat                                         
007500     SELECT RESPFILE    ASSIGN TO RESPFILE                                
007600                         ORGANIZATION RECORD SEQUENTIAL                   
007700                         FILE STATUS IS WS-RESPFILE-STATUS.               
007800*   /users/public/out/note750.dat                                         
007900     SELECT NOTEFILE    ASSIGN TO NOTEFILE                                
008000                         ORGANIZATION RECORD SEQUENTIAL                   
008100                         FILE STATUS IS WS-NOTEFILE-STATUS.               
008200*****************************************************************         
008300 DATA DIVISION.                                                           
008400*----------------------------------------------------------------         
008500 FILE SECTION.                                                            
008600*                                                                         
008700 FD  TRANFILE                                                             
008800     RECORD CONTAINS 210 CHARACTERS                                       
008900     LABEL RECORDS ARE STANDARD                                           
009000     DATA RECORD IS USER-REQUEST.                                         
009100 copy '/users/devel/acm1200.dd.cbl'.                                      
009200*                                                                         
009300 FD  MASTFILE                                                             
009400     RECORD CONTAINS 290 CHARACTERS                                       
009500     DATA RECORD IS USER-RECORD.                                          
009600 copy '/users/devel/acm1100.dd.cbl'.                                      
009700*                                                                         
009800 FD  RESPFILE                                                             
009900     RECORD CONTAINS 132 CHARACTERS                                       
010000     DATA RECORD IS BANK-RESPONSE.                                        
010100 copy '/users/devel/acm1300.dd.cbl'.                                      
010200*                                                                         
010300 FD  NOTEFILE                                                             
010400     RECORD CONTAINS 180 CHARACTERS                                       
010500     DATA RECORD IS NOTE-RECORD.                                          
010600 copy '/users/devel/acm1400.dd.cbl'.                                      
010700*----------------------------------------------------------------         
010800 WORKING-STORAGE SECTION.                                                 
010900*                                                                         
011000 copy '/users/devel/acm1150.dd.cbl'.                                      
011100*                                                                         
011200 01  WS-FILE-STATUSES.                                                    
011300     05  WS-TRANFILE-STATUS          PIC X(2)  VALUE '00'.                
011400         88  TRANFILE-EOF                 VALUE '10'.                     
011500     05  WS-MASTFILE-STATUS          PIC X(2)  VALUE '00'.                
011600     05  WS-RESPFILE-STATUS          PIC X(2)  VALUE '00'.                
011700     05  WS-NOTEFILE-STATUS          PIC X(2)  VALUE '00'.                
011800     05  FILLER                      PIC X(4).                            
011900*                                                                         
012000 01  WS-SWITCHES.                                                         
012100     05  WS-EOF-SW                   PIC X(1)  VALUE 'N'.                 
012200         88  WS-EOF                       VALUE 'Y'.                      
012300     05  FILLER                      PIC X(4).                            
012400*                                                                         
012500 01  WS-COUNTERS.                                                         
012600     05  WS-TRAN-COUNT               PIC 9(7)  COMP-3 VALUE 0.            
012700     05  WS-CREATE-COUNT             PIC 9(7)  COMP-3 VALUE 0.            
012800     05  WS-DUP-COUNT                PIC 9(7)  COMP-3 VALUE 0.            
012900     05  WS-DELETE-COUNT             PIC 9(7)  COMP-3 VALUE 0.            
013000     05  WS-MAST-RELNO               PIC 9(5)  COMP.                      
013100     05  FILLER                      PIC X(4).                            
013200*                                                                         
013300 01  WS-ACCOUNT-NUMBER-BUILD.                                             
013400     05  WS-NEW-ACCT-YEAR            PIC 9(4).                            
013500     05  WS-NEW-ACCOUNT-NUMBER       PIC X(10).                           
013600     05  WS-RANDOM-SEED              PIC 9(9)  COMP  VALUE 0.             
013700     05  WS-RANDOM-DIVIDE-QUOT       PIC 9(9)  COMP.                      
013800     05  WS-RANDOM-SIX-DIGIT         PIC 9(6).                            
013900     05  FILLER                      PIC X(4).                            
014000*                                                                         
014100 01  WS-NAME-BUILD-AREAS.                                                 
014200     05  WS-NAME-NOSPACE             PIC X(60).                           
014300     05  FILLER                      PIC X(4).                            
014400*                                                                         
014500 01  WS-CURRENT-DATE-FIELDS.                                              
014600     05  WS-SYSTEM-DATE.                                                  
014700         10  WS-SYSTEM-YY            PIC 9(2).                            
014800         10  WS-SYSTEM-MM            PIC 9(2).                            
014900         10  WS-SYSTEM-DD            PIC 9(2).                            
015000     05  WS-SYSTEM-TIME.                                                  
015100         10  WS-SYSTEM-HH            PIC 9(2).                            
015200         10  WS-SYSTEM-MIN           PIC 9(2).                            
015300         10  WS-SYSTEM-SEC           PIC 9(2).                            
015400         10  WS-SYSTEM-HSEC          PIC 9(2).                            
015500     05  WS-TIMESTAMP                PIC X(26)  VALUE SPACES.             
015600     05  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.                           
015700         10  WS-TS-YY                PIC 9(4).                            
015800         10  WS-TS-MM                PIC 9(2).                            
015900         10  WS-TS-DD                PIC 9(2).                            
016000         10  WS-TS-HH                PIC 9(2).                            
016100         10  WS-TS-MIN               PIC 9(2).                            
016200         10  WS-TS-SEC               PIC 9(2).                            
016300         10  FILLER                  PIC X(14).                           
016400     05  FILLER                      PIC X(4).                            
016500*                                                                         
016600 01  WS-MISC-WORK-AREAS.                                                  
016700     05  WS-PARTIAL-UPDATE-TOTAL-FIELDS PIC S9(3) COMP VALUE 9.           
016800     05  FILLER                      PIC X(10).                           
016900*                                                                         
017000*****************************************************************         
017100 PROCEDURE DIVISION.                                                      
017200*----------------------------------------------------------------         
017300*MAIN LINE -- OPENS FILES, LOADS THE ACCOUNT INDEX, THEN RUNS             
017400*ONE TRANSACTION AT A TIME UNTIL TRANFILE IS EXHAUSTED                    
017500*----------------------------------------------------------------         
017600 0000-MAIN-LINE.                                                          
017700     PERFORM 1000-INITIALIZE.                                             
017800     PERFORM 2000-MAIN-LOOP THRU 2000-MAIN-LOOP-EXIT                      
017900         UNTIL WS-EOF.                                                    
018000     PERFORM 9000-TERMINATE.                                              
018100     STOP RUN.                                                            
018200*----------------------------------------------------------------         
018300 1000-INITIALIZE.                                                         
018400     PERFORM 1100-OPEN-FILES.                                             
018500     PERFORM 1200-LOAD-ACCOUNT-INDEX.                                     
018600     PERFORM 2100-READ-TRANSACTION.                                       
018700*----------------------------------------------------------------         
018800 1100-OPEN-FILES.                                                         
018900     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
019000     ACCEPT WS-SYSTEM-TIME FROM TIME.                                     
019100     PERFORM 1110-BUILD-TIMESTAMP.                                        
019200     OPEN INPUT TRANFILE.                                                 
019300     OPEN I-O   MASTFILE.                                                 
019400     OPEN OUTPUT RESPFILE.                                                
019500     OPEN OUTPUT NOTEFILE.                                                
019600     IF TRACE-ENABLED                                                     
019700         DISPLAY 'ACM2000 - ACCOUNT MAINTENANCE ENGINE STARTING'          
019800             UPON CRT.                                                    
019900*----------------------------------------------------------------         
020000*BUILDS A FIXED YYYYMMDDHHMMSS STAMP FOR CREATED-AT/UPDATED-AT.           
020100*RUN DATE/TIME IS GOOD ENOUGH FOR THIS BATCH -- THE OLD ON-LINE           
020200*SCREEN STAMPED SUB-SECOND BUT THAT NEVER SURVIVED THE FILE               
020300*ROUND TRIP ANYWAY                                                        
020400*----------------------------------------------------------------         
020500 1110-BUILD-TIMESTAMP.                                                    
020600     MOVE SPACES      TO WS-TIMESTAMP.                                    
020700     IF WS-SYSTEM-YY < 50                                                 
020800         MOVE WS-SYSTEM-YY TO WS-TS-YY                                    
020900         ADD 2000 TO WS-TS-YY                                             
021000     ELSE                                                                 
021100         MOVE WS-SYSTEM-YY TO WS-TS-YY                                    
021200         ADD 1900 TO WS-TS-YY.                                            
021300     MOVE WS-SYSTEM-MM  TO WS-TS-MM.                                      
021400     MOVE WS-SYSTEM-DD  TO WS-TS-DD.                                      
021500     MOVE WS-SYSTEM-HH  TO WS-TS-HH.                                      
021600     MOVE WS-SYSTEM-MIN TO WS-TS-MIN.                                     
021700     MOVE WS-SYSTEM-SEC TO WS-TS-SEC.                                     
021800*----------------------------------------------------------------         
021900*REBUILDS THE IN-CORE ACCOUNT-NUMBER/EMAIL INDEX BY SCANNING              
022000*MASTFILE ONCE FROM THE FIRST RELATIVE RECORD -- SUBSTITUTES              
022100*FOR ISAM, WHICH THIS COMPILER DOES NOT SUPPORT (SEE ACM-0044)            
022200*----------------------------------------------------------------         
022300 1200-LOAD-ACCOUNT-INDEX.                                                 
022400     MOVE 0 TO IDX-ENTRY-COUNT.                                           
022500     MOVE 0 TO IDX-HIGH-RELATIVE-NO.                                      
022600     MOVE 1 TO WS-MAST-RELNO.                                             
022700     PERFORM 1210-READ-MASTER-FOR-INDEX                                   
022800         THRU 1210-READ-MASTER-FOR-INDEX-EXIT                             
022900         UNTIL WS-MASTFILE-STATUS = '10'.                                 
023000*----------------------------------------------------------------         
023100 1210-READ-MASTER-FOR-INDEX.                                              
023200     READ MASTFILE NEXT RECORD                                            
023300         AT END                                                           
023400             MOVE '10' TO WS-MASTFILE-STATUS                              
023500         NOT AT END                                                       
023600             PERFORM 1220-ADD-INDEX-ENTRY.                                
023700 1210-READ-MASTER-FOR-INDEX-EXIT.                                         
023800     EXIT.                                                                
023900*----------------------------------------------------------------         
024000 1220-ADD-INDEX-ENTRY.                                                    
024100     ADD 1 TO IDX-ENTRY-COUNT.                                            
024200     MOVE USR-ACCOUNT-NUMBER  TO                                          
024300         IDX-ACCOUNT-NUMBER(IDX-ENTRY-COUNT).                             
024400     MOVE USR-EMAIL           TO IDX-EMAIL(IDX-ENTRY-COUNT).              
024500     MOVE WS-MAST-RELNO       TO IDX-RELATIVE-NO(IDX-ENTRY-COUNT).        
024600     SET IDX-SLOT-IN-USE(IDX-ENTRY-COUNT) TO TRUE.                        
024700     IF WS-MAST-RELNO > IDX-HIGH-RELATIVE-NO                              
024800         MOVE WS-MAST-RELNO TO IDX-HIGH-RELATIVE-NO.                      
024900*----------------------------------------------------------------         
025000*ONE PASS OF THE MAIN LOOP -- APPLY THE CURRENT TRANSACTION,              
025100*WRITE ITS RESPONSE, THEN PULL THE NEXT TRANSACTION                       
025200*----------------------------------------------------------------         
025300 2000-MAIN-LOOP.                                                          
025400     ADD 1 TO WS-TRAN-COUNT.                                              
025500     MOVE SPACES TO BANK-RESPONSE.                                        
025600     MOVE SPACES TO RESP-ACCT-NUMBER.                                     
025700     MOVE ZERO   TO RESP-ACCT-BALANCE.                                    
025800     MOVE 'N'    TO RESP-HAS-ACCOUNT-INFO.                                
025900     IF REQ-IS-CREATE                                                     
026000         PERFORM 3100-PROCESS-CREATE                                      
026100     ELSE                                                                 
026200     IF REQ-IS-INQUIRE                                                    
026300         PERFORM 3200-PROCESS-INQUIRE                                     
026400     ELSE                                                                 
026500     IF REQ-IS-FULL-UPDATE                                                
026600         PERFORM 3300-PROCESS-FULL-UPDATE                                 
026700     ELSE                                                                 
026800     IF REQ-IS-PARTIAL-UPDATE                                             
026900         PERFORM 3400-PROCESS-PARTIAL-UPDATE                              
027000     ELSE                                                                 
027100     IF REQ-IS-DELETE                                                     
027200         PERFORM 3500-PROCESS-DELETE.                                     
027300     PERFORM 2900-WRITE-RESPONSE.                                         
027400     PERFORM 2100-READ-TRANSACTION.                                       
027500 2000-MAIN-LOOP-EXIT.                                                     
027600     EXIT.                                                                
027700*----------------------------------------------------------------         
027800 2100-READ-TRANSACTION.                                                   
027900     READ TRANFILE                                                        
028000         AT END                                                           
028100             SET WS-EOF TO TRUE                                           
028200             MOVE '10' TO WS-TRANFILE-STATUS.                             
028300*----------------------------------------------------------------         
028400*LOCATES A MASTER RECORD BY ACCOUNT NUMBER VIA THE IN-CORE INDEX,         
028500*THEN READS THAT RELATIVE RECORD INTO USER-RECORD.  USED BY               
028600*INQUIRE, FULL UPDATE, PARTIAL UPDATE AND DELETE.                         
028700*----------------------------------------------------------------         
028800 2200-FIND-BY-ACCOUNT.                                                    
028900     SET IDX-NOT-FOUND TO TRUE.                                           
029000     MOVE 1 TO IDX-SUB.                                                   
029100     PERFORM 2210-SCAN-ACCOUNT-ENTRY                                      
029200         THRU 2210-SCAN-ACCOUNT-ENTRY-EXIT                                
029300         UNTIL IDX-SUB > IDX-ENTRY-COUNT OR IDX-FOUND.                    
029400     IF IDX-FOUND                                                         
029500         READ MASTFILE                                                    
029600             INVALID KEY                                                  
029700                 SET IDX-NOT-FOUND TO TRUE.                               
029800*----------------------------------------------------------------         
029900 2210-SCAN-ACCOUNT-ENTRY.                                                 
030000     IF IDX-SLOT-IN-USE(IDX-SUB)                                          
030100        AND IDX-ACCOUNT-NUMBER(IDX-SUB) = REQ-ACCOUNT-NUMBER              
030200         SET IDX-FOUND TO TRUE                                            
030300         MOVE IDX-RELATIVE-NO(IDX-SUB) TO WS-MAST-RELNO                   
030400     ELSE                                                                 
030500         ADD 1 TO IDX-SUB.                                                
030600 2210-SCAN-ACCOUNT-ENTRY-EXIT.                                            
030700     EXIT.                                                                
030800*----------------------------------------------------------------         
030900*COMPOSES THE SPACE-JOINED "FIRST LAST OTHER" ACCOUNT NAME USED           
031000*IN EVERY RESPONSE THAT CARRIES ACCOUNT INFO (ACM-0102 -- WAS             
031100*DUPLICATED IN THREE PLACES, NOW ONE SHARED PARAGRAPH)                    
031200*----------------------------------------------------------------         
031300 2800-BUILD-ACCOUNT-NAME.                                                 
031400     MOVE SPACES TO RESP-ACCT-NAME.                                       
031500     STRING USR-FIRSTNAME  DELIMITED BY SPACE                             
031600            ' '            DELIMITED BY SIZE                              
031700            USR-LASTNAME   DELIMITED BY SPACE                             
031800            ' '            DELIMITED BY SIZE                              
031900            USR-OTHERNAME  DELIMITED BY SPACE                             
032000         INTO RESP-ACCT-NAME.                                             
032100*----------------------------------------------------------------         
032200*POPULATES THE ACCOUNT-INFO PORTION OF BANK-RESPONSE FROM THE             
032300*MASTER RECORD CURRENTLY IN USER-RECORD                                   
032400*----------------------------------------------------------------         
032500 2850-FILL-ACCOUNT-INFO-FROM-MASTER.                                      
032600     PERFORM 2800-BUILD-ACCOUNT-NAME.                                     
032700     MOVE USR-ACCOUNT-NUMBER   TO RESP-ACCT-NUMBER.                       
032800     MOVE USR-ACCOUNT-BALANCE  TO RESP-ACCT-BALANCE.                      
032900     MOVE 'Y'                  TO RESP-HAS-ACCOUNT-INFO.                  
033000*----------------------------------------------------------------         
033100 2900-WRITE-RESPONSE.                                                     
033200     WRITE BANK-RESPONSE.                                                 
033300*================================================================         
033400*'C' - CREATE A NEW ACCOUNT, UNLESS THE EMAIL IS ALREADY ON FILE          
033500*================================================================         
033600 3100-PROCESS-CREATE.                                                     
033700     PERFORM 3110-FIND-BY-EMAIL.                                          
033800     IF IDX-FOUND                                                         
033900         ADD 1 TO WS-DUP-COUNT                                            
034000         SET RESP-ACCOUNT-EXISTS TO TRUE                                  
034100         MOVE 'ACCOUNT ALREADY EXISTS' TO RESP-MESSAGE                    
034200         PERFORM 2850-FILL-ACCOUNT-INFO-FROM-MASTER                       
034300     ELSE                                                                 
034400         PERFORM 3120-BUILD-NEW-ACCOUNT.                                  
034500*----------------------------------------------------------------         
034600 3110-FIND-BY-EMAIL.                                                      
034700     SET IDX-NOT-FOUND TO TRUE.                                           
034800     MOVE 1 TO IDX-SUB.                                                   
034900     PERFORM 3111-SCAN-EMAIL-ENTRY THRU 3111-SCAN-EMAIL-ENTRY-EXIT        
035000         UNTIL IDX-SUB > IDX-ENTRY-COUNT OR IDX-FOUND.                    
035100     IF IDX-FOUND                                                         
035200         READ MASTFILE                                                    
035300             INVALID KEY                                                  
035400                 SET IDX-NOT-FOUND TO TRUE.                               
035500*----------------------------------------------------------------         
035600 3111-SCAN-EMAIL-ENTRY.                                                   
035700     IF IDX-SLOT-IN-USE(IDX-SUB)                                          
035800        AND IDX-EMAIL(IDX-SUB) = REQ-EMAIL                                
035900         SET IDX-FOUND TO TRUE                                            
036000         MOVE IDX-RELATIVE-NO(IDX-SUB) TO WS-MAST-RELNO                   
036100     ELSE                                                                 
036200         ADD 1 TO IDX-SUB.                                                
036300 3111-SCAN-EMAIL-ENTRY-EXIT.                                              
036400     EXIT.                                                                
036500*----------------------------------------------------------------         
036600 3120-BUILD-NEW-ACCOUNT.                                                  
036700     PERFORM 3130-GENERATE-ACCOUNT-NUMBER.                                
036800     MOVE SPACES             TO USER-RECORD.                              
036900     ADD 1 TO IDX-ENTRY-COUNT.                                            
037000     MOVE IDX-ENTRY-COUNT    TO USR-ID.                                   
037100     MOVE REQ-FIRSTNAME      TO USR-FIRSTNAME.                            
037200     MOVE REQ-LASTNAME       TO USR-LASTNAME.                             
037300     MOVE REQ-OTHERNAME      TO USR-OTHERNAME.                            
037400     MOVE REQ-GENDER         TO USR-GENDER.                               
037500     MOVE REQ-ADDRESS        TO USR-ADDRESS.                              
037600     MOVE REQ-STATE-OF-ORIGIN TO USR-STATE-OF-ORIGIN.                     
037700     MOVE WS-NEW-ACCOUNT-NUMBER TO USR-ACCOUNT-NUMBER.                    
037800     MOVE ZERO               TO USR-ACCOUNT-BALANCE.                      
037900     MOVE REQ-EMAIL          TO USR-EMAIL.                                
038000     MOVE REQ-PHONE-NUMBER   TO USR-PHONE-NUMBER.                         
038100     MOVE REQ-ALT-PHONE-NUMBER TO USR-ALT-PHONE-NUMBER.                   
038200     SET USR-STATUS-ACTIVE TO TRUE.                                       
038300     MOVE WS-TIMESTAMP       TO USR-CREATED-AT.                           
038400     MOVE WS-TIMESTAMP       TO USR-UPDATED-AT.                           
038500     ADD 1 TO IDX-HIGH-RELATIVE-NO.                                       
038600     MOVE IDX-HIGH-RELATIVE-NO TO WS-MAST-RELNO.                          
038700     WRITE MASTFILE                                                       
038800         INVALID KEY                                                      
038900             SET RESP-ACCOUNT-NOT-FOUND TO TRUE                           
039000             MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                     
039100         NOT INVALID KEY                                                  
039200             MOVE USR-ACCOUNT-NUMBER TO IDX-ACCOUNT-NUMBER                
039300                                         (IDX-ENTRY-COUNT)                
039400             MOVE USR-EMAIL          TO IDX-EMAIL(IDX-ENTRY-COUNT)        
039500             MOVE WS-MAST-RELNO      TO IDX-RELATIVE-NO                   
039600                                         (IDX-ENTRY-COUNT)                
039700             SET IDX-SLOT-IN-USE(IDX-ENTRY-COUNT) TO TRUE                 
039800             ADD 1 TO WS-CREATE-COUNT                                     
039900             SET RESP-ACCOUNT-CREATED TO TRUE                             
040000             MOVE 'ACCOUNT CREATED' TO RESP-MESSAGE                       
040100             PERFORM 2850-FILL-ACCOUNT-INFO-FROM-MASTER                   
040200             PERFORM 3140-WRITE-NOTIFICATION.                             
040300*----------------------------------------------------------------         
040400*ACCOUNT NUMBER = CURRENT 4-DIGIT YEAR + RANDOM 6-DIGIT SUFFIX IN         
040500*RANGE 100000-999999 (ACM-0029).  NO RE-CHECK FOR COLLISION IS            
040600*MADE BEYOND THE RANDOM DRAW, MATCHING THE ORIGINAL ON-LINE LOGIC.        
040700*----------------------------------------------------------------         
040800 3130-GENERATE-ACCOUNT-NUMBER.                                            
040900     MOVE WS-SYSTEM-YY       TO WS-NEW-ACCT-YEAR.                         
041000     IF WS-SYSTEM-YY < 50                                                 
041100         ADD 2000 TO WS-NEW-ACCT-YEAR                                     
041200     ELSE                                                                 
041300         ADD 1900 TO WS-NEW-ACCT-YEAR.                                    
041400     ADD 1 TO WS-RANDOM-SEED.                                             
041500     COMPUTE WS-RANDOM-SEED = WS-RANDOM-SEED * 7907.                      
041600     DIVIDE WS-RANDOM-SEED BY 900000                                      
041700         GIVING WS-RANDOM-DIVIDE-QUOT                                     
041800         REMAINDER WS-RANDOM-SIX-DIGIT.                                   
041900     ADD 100000 TO WS-RANDOM-SIX-DIGIT.                                   
042000     MOVE WS-NEW-ACCT-YEAR   TO WS-NEW-ACCOUNT-NUMBER(1:4).               
042100     MOVE WS-RANDOM-SIX-DIGIT TO WS-NEW-ACCOUNT-NUMBER(5:6).              
042200*================================================================         
042300*'I' - INQUIRE AN EXISTING ACCOUNT BY ACCOUNT NUMBER                      
042400*================================================================         
042500 3200-PROCESS-INQUIRE.                                                    
042600     PERFORM 2200-FIND-BY-ACCOUNT.                                        
042700     IF IDX-NOT-FOUND                                                     
042800         SET RESP-ACCOUNT-NOT-FOUND TO TRUE                               
042900         MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                         
043000     ELSE                                                                 
043100         SET RESP-ACCOUNT-FOUND TO TRUE                                   
043200         MOVE 'ACCOUNT FOUND' TO RESP-MESSAGE                             
043300         PERFORM 2850-FILL-ACCOUNT-INFO-FROM-MASTER.                      
043400*================================================================         
043500*'U' - FULL UPDATE -- ALL NINE DEMOGRAPHIC FIELDS REPLACED                
043600*UNCONDITIONALLY, NO BLANK CHECK (MIRRORS THE OLD SCREEN LOGIC            
043700*WHICH ALWAYS SENT A FULLY POPULATED RECORD)                              
043800*================================================================         
043900 3300-PROCESS-FULL-UPDATE.                                                
044000     PERFORM 2200-FIND-BY-ACCOUNT.                                        
044100     IF IDX-NOT-FOUND                                                     
044200         SET RESP-ACCOUNT-NOT-FOUND TO TRUE                               
044300         MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                         
044400     ELSE                                                                 
044500         MOVE REQ-FIRSTNAME       TO USR-FIRSTNAME                        
044600         MOVE REQ-LASTNAME        TO USR-LASTNAME                         
044700         MOVE REQ-OTHERNAME       TO USR-OTHERNAME                        
044800         MOVE REQ-GENDER          TO USR-GENDER                           
044900         MOVE REQ-ADDRESS         TO USR-ADDRESS                          
045000         MOVE REQ-STATE-OF-ORIGIN TO USR-STATE-OF-ORIGIN                  
045100         MOVE REQ-EMAIL           TO USR-EMAIL                            
045200         MOVE REQ-PHONE-NUMBER    TO USR-PHONE-NUMBER                     
045300         MOVE REQ-ALT-PHONE-NUMBER TO USR-ALT-PHONE-NUMBER                
045400         MOVE WS-TIMESTAMP        TO USR-UPDATED-AT                       
045500         REWRITE USER-RECORD                                              
045600             INVALID KEY                                                  
045700                 SET RESP-ACCOUNT-NOT-FOUND TO TRUE                       
045800                 MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                 
045900             NOT INVALID KEY                                              
046000                 SET RESP-ACCOUNT-UPDATED TO TRUE                         
046100                 MOVE 'ACCOUNT UPDATED' TO RESP-MESSAGE                   
046200                 PERFORM 2850-FILL-ACCOUNT-INFO-FROM-MASTER.              
046300*================================================================         
046400*'P' - PARTIAL UPDATE -- A FIELD LEFT ALL-BLANK ON THE REQUEST            
046500*MEANS LEAVE THE STORED VALUE ALONE (ACM-0021)                            
046600*================================================================         
046700 3400-PROCESS-PARTIAL-UPDATE.                                             
046800     PERFORM 2200-FIND-BY-ACCOUNT.                                        
046900     IF IDX-NOT-FOUND                                                     
047000         SET RESP-ACCOUNT-NOT-FOUND TO TRUE                               
047100         MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                         
047200     ELSE                                                                 
047300         PERFORM 3410-APPLY-PARTIAL-FIELDS                                
047400         MOVE WS-TIMESTAMP        TO USR-UPDATED-AT                       
047500         REWRITE USER-RECORD                                              
047600             INVALID KEY                                                  
047700                 SET RESP-ACCOUNT-NOT-FOUND TO TRUE                       
047800                 MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                 
047900             NOT INVALID KEY                                              
048000                 SET RESP-ACCOUNT-UPDATED TO TRUE                         
048100                 MOVE 'ACCOUNT UPDATED' TO RESP-MESSAGE                   
048200                 PERFORM 2850-FILL-ACCOUNT-INFO-FROM-MASTER.              
048300*----------------------------------------------------------------         
048400 3410-APPLY-PARTIAL-FIELDS.                                               
048500     IF REQ-FIRSTNAME NOT = SPACES                                        
048600         MOVE REQ-FIRSTNAME       TO USR-FIRSTNAME.                       
048700     IF REQ-LASTNAME NOT = SPACES                                         
048800         MOVE REQ-LASTNAME        TO USR-LASTNAME.                        
048900     IF REQ-OTHERNAME NOT = SPACES                                        
049000         MOVE REQ-OTHERNAME       TO USR-OTHERNAME.                       
049100     IF REQ-GENDER NOT = SPACES                                           
049200         MOVE REQ-GENDER          TO USR-GENDER.                          
049300     IF REQ-ADDRESS NOT = SPACES                                          
049400         MOVE REQ-ADDRESS         TO USR-ADDRESS.                         
049500     IF REQ-STATE-OF-ORIGIN NOT = SPACES                                  
049600         MOVE REQ-STATE-OF-ORIGIN TO USR-STATE-OF-ORIGIN.                 
049700     IF REQ-EMAIL NOT = SPACES                                            
049800         MOVE REQ-EMAIL           TO USR-EMAIL.                           
049900     IF REQ-PHONE-NUMBER NOT = SPACES                                     
050000         MOVE REQ-PHONE-NUMBER    TO USR-PHONE-NUMBER.                    
050100     IF REQ-ALT-PHONE-NUMBER NOT = SPACES                                 
050200         MOVE REQ-ALT-PHONE-NUMBER TO USR-ALT-PHONE-NUMBER.               
050300*================================================================         
050400*'D' - DELETE -- UNCONDITIONAL REMOVE, NO ACCOUNT INFO RETURNED           
050500*================================================================         
050600 3500-PROCESS-DELETE.                                                     
050700     PERFORM 2200-FIND-BY-ACCOUNT.                                        
050800     IF IDX-NOT-FOUND                                                     
050900         SET RESP-ACCOUNT-NOT-FOUND TO TRUE                               
051000         MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                         
051100     ELSE                                                                 
051200         DELETE MASTFILE                                                  
051300             INVALID KEY                                                  
051400                 SET RESP-ACCOUNT-NOT-FOUND TO TRUE                       
051500                 MOVE 'ACCOUNT NOT FOUND' TO RESP-MESSAGE                 
051600             NOT INVALID KEY                                              
051700                 SET IDX-SLOT-AVAILABLE(IDX-SUB) TO TRUE                  
051800                 ADD 1 TO WS-DELETE-COUNT                                 
051900                 SET RESP-ACCOUNT-DELETED TO TRUE                         
052000                 MOVE 'ACCOUNT DELETED' TO RESP-MESSAGE.                  
052100*----------------------------------------------------------------         
052200*WRITES ONE NOTEFILE RECORD FOR THE NEW-ACCOUNTS DESK (ACM-0037).         
052300*NOTE THE BODY NAME HAS NO SPACES BETWEEN FIRST/LAST/OTHER --             
052400*THIS IS HOW THE OLD WEB TIER BUILT IT, LEFT AS-IS ON PURPOSE.            
052500*----------------------------------------------------------------         
052600 3140-WRITE-NOTIFICATION.                                                 
052700     MOVE SPACES TO NOTE-RECORD.                                          
052800     MOVE SPACES TO WS-NAME-NOSPACE.                                      
052900     STRING USR-FIRSTNAME  DELIMITED BY SPACE                             
053000            USR-LASTNAME   DELIMITED BY SPACE                             
053100            USR-OTHERNAME  DELIMITED BY SPACE                             
053200         INTO WS-NAME-NOSPACE.                                            
053300     MOVE USR-EMAIL          TO NOTE-RECIPIENT.                           
053400     SET NOTE-SUBJECT-ACCT-OPENED TO TRUE.                                
053500     MOVE USR-ACCOUNT-NUMBER TO NOTE-ACCOUNT-NUMBER.                      
053600     STRING 'ACCOUNT '       DELIMITED BY SIZE                            
053700            USR-ACCOUNT-NUMBER DELIMITED BY SIZE                          
053800            ' OPENED FOR '   DELIMITED BY SIZE                            
053900            WS-NAME-NOSPACE  DELIMITED BY SPACE                           
054000         INTO NOTE-BODY.                                                  
054100     WRITE NOTE-RECORD.                                                   
054200*----------------------------------------------------------------         
054300 9000-TERMINATE.                                                          
054400     IF TRACE-ENABLED                                                     
054500         DISPLAY 'ACM2000 - TRANS PROCESSED - ' WS-TRAN-COUNT             
054600             UPON CRT                                                     
054700         DISPLAY 'ACM2000 - ACCTS CREATED   - ' WS-CREATE-COUNT           
054800             UPON CRT                                                     
054900         DISPLAY 'ACM2000 - DUP EMAILS      - ' WS-DUP-COUNT              
055000             UPON CRT                                                     
055100         DISPLAY 'ACM2000 - ACCTS DELETED   - ' WS-DELETE-COUNT           
055200             UPON CRT.                                                    
055300     CLOSE TRANFILE.                                                      
055400     CLOSE MASTFILE.                                                      
055500     CLOSE RESPFILE.                                                      
055600     CLOSE NOTEFILE.                                                      
