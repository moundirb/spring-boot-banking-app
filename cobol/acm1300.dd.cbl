000100*RESPONSE LAYOUT FOR RESPFILE -- ONE CODED RECORD PER TRANSACTION         
000200*RESPONSE CODES/MESSAGES ARE DATA, NOT BRANCH LOGIC -- SEE ACM2000        
000300 01  BANK-RESPONSE.                                                       
000400     05  RESP-CODE                  PIC X(3).                             
000500         88  RESP-ACCOUNT-EXISTS          VALUE '001'.                    
000600         88  RESP-ACCOUNT-CREATED         VALUE '002'.                    
000700         88  RESP-ACCOUNT-FOUND           VALUE '003'.                    
000800         88  RESP-ACCOUNT-NOT-FOUND       VALUE '004'.                    
000900         88  RESP-ACCOUNT-DELETED         VALUE '005'.                    
001000         88  RESP-ACCOUNT-UPDATED         VALUE '006'.                    
001100     05  RESP-MESSAGE                PIC X(40).                           
001200     05  RESP-ACCT-NUMBER            PIC X(10).                           
001300     05  RESP-ACCT-NO-R REDEFINES RESP-ACCT-NUMBER.                       
001400         10  RESP-ACCT-YEAR          PIC 9(4).                            
001500         10  RESP-ACCT-SEQ           PIC 9(6).                            
001600     05  RESP-ACCT-NAME              PIC X(62).                           
001700     05  RESP-ACCT-BALANCE           PIC S9(11)V99 COMP-3.                
001800     05  RESP-HAS-ACCOUNT-INFO       PIC X(1).                            
001900         88  RESP-ACCOUNT-INFO-PRESENT    VALUE 'Y'.                      
002000         88  RESP-ACCOUNT-INFO-ABSENT     VALUE 'N'.                      
002100     05  FILLER                      PIC X(9).                            
