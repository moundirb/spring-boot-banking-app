000100*ACCOUNT MASTER RECORD LAYOUT FOR MASTFILE                                
000200*CONVERTED FROM SEQUENTIAL TO RELATIVE ORGANIZATION PER ACM-0044          
000300 01  USER-RECORD.                                                         
000400     05  USR-ID                      PIC 9(9)      COMP-3.                
000500     05  USR-FIRSTNAME               PIC X(20).                           
000600     05  USR-LASTNAME                PIC X(20).                           
000700     05  USR-OTHERNAME               PIC X(20).                           
000800     05  USR-GENDER                  PIC X(1).                            
000900*88 LEVELS BELOW ADDED PER ACM-0114, SEE CHANGE LOG IN ACM2000            
001000     05  USR-GENDER-R REDEFINES USR-GENDER.                               
001100         10  USR-GENDER-CODE         PIC X(1).                            
001200         88  USR-GENDER-MALE              VALUE 'M'.                      
001300         88  USR-GENDER-FEMALE            VALUE 'F'.                      
001400     05  USR-ADDRESS                 PIC X(40).                           
001500     05  USR-STATE-OF-ORIGIN         PIC X(20).                           
001600     05  USR-ACCOUNT-NUMBER          PIC X(10).                           
001700*ACCOUNT NUMBER IS YYYY + 6 DIGIT RANDOM SUFFIX, SEE ACM2000 3130         
001800     05  USR-ACCT-NO-R REDEFINES USR-ACCOUNT-NUMBER.                      
001900         10  USR-ACCT-YEAR           PIC 9(4).                            
002000         10  USR-ACCT-SEQ            PIC 9(6).                            
002100     05  USR-ACCOUNT-BALANCE         PIC S9(11)V99 COMP-3.                
002200     05  USR-EMAIL                   PIC X(40).                           
002300     05  USR-PHONE-NUMBER            PIC X(15).                           
002400     05  USR-ALT-PHONE-NUMBER        PIC X(15).                           
002500     05  USR-STATUS                  PIC X(8).                            
002600         88  USR-STATUS-ACTIVE            VALUE 'ACTIVE  '.               
002700     05  USR-CREATED-AT              PIC X(26).                           
002800     05  USR-UPDATED-AT              PIC X(26).                           
002900     05  FILLER                      PIC X(17).                           
